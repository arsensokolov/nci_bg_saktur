000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VOUCEDIT.
000300 AUTHOR. R J TRUEDALE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/96.
000600 DATE-COMPILED. 04/03/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE INCOMING SANATORIUM ARRIVAL-
001300*          PLAN VOUCHER REQUEST FILE, KEYED BY THE PLANNING
001400*          CLERKS FROM THE PAPER REQUEST FORM.
001500*
001600*          EVERY FIELD ON THE REQUEST IS EDITED AGAINST THE
001700*          RULES IN THE ARRIVAL-PLAN REQUIREMENTS (REQ 4471).
001800*          A REQUEST THAT FAILS ANY RULE IS REJECTED - A
001900*          PLAN-SUMMARY RECORD CARRYING THE RETURN-CODE AND
002000*          THE OFFENDING FIELD NAME IS WRITTEN AND NO PLAN IS
002100*          GENERATED FOR IT.  A REQUEST THAT PASSES HAS ITS
002200*          VOUCHER RATES COMPUTED (VRATECLC) AND IS WRITTEN TO
002300*          THE PLANEDIT WORK FILE FOR THE GENERATE STEP,
002400*          VOUCGEN, TO PICK UP.
002500*
002600*          THE LAST RECORD WRITTEN TO PLANEDIT IS A TRAILER
002700*          CARRYING THE READ AND REJECT COUNTS SO VOUCGEN CAN
002800*          BALANCE BEFORE IT PRINTS THE CONTROL REPORT.
002900*
003000******************************************************************
003100
003200         INPUT FILE              -   UT-S-PLANREQ
003300
003400         WORK FILE PRODUCED      -   UT-S-PLANEDIT
003500
003600         REJECTS FILE PRODUCED   -   UT-S-PLANSUM
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*    MAINTENANCE LOG
004200*    040396RJT  ORIGINAL VERSION FOR THE ARRIVAL-PLAN PROJECT,
004300*               REQ 4471 - REPLACES THE MANUAL DESK CALCULATION
004400*               OF THE ARRIVAL PLAN GRID
004500*    062396RJT  ADDED THE REDUCE-FROM/REDUCE-TO BED-STOCK
004600*               WITHDRAWAL EDITS (RULES 07-09), REQ 4471-2
004700*    071996RJT  ARRIVAL-DAYS MUST NOT EXCEED STAY-DAYS (RULE 03)
004800*               - PLANNING OFFICE WAS SUBMITTING BAD REQUESTS
004900*               THAT BLEW UP THE GRID GENERATOR
005000*    091897RJT  DAYS-BETWEEN-ARRIVAL AND NON-ARRIVAL-DAYS ADDED
005100*               TO THE REQUEST LAYOUT AND EDITED (RULES 10-11),
005200*               CARRIED FORWARD ON PLANEDIT FOR THE NEXT PHASE
005300*               OF REQ 4471 (NOT YET APPLIED TO THE GRID)
005400*    112998RJT  PLAN-SUMMARY REJECT RECORD NOW CARRIES THE
005500*               ERROR-FIELD NAME, NOT JUST THE RETURN-CODE -
005600*               PLANNING OFFICE COULD NOT TELL WHICH FIELD TO
005700*               FIX WITHOUT IT
005800*    021598MM   Y2K REVIEW - ALL DATE FIELDS ARE ALREADY 8-BYTE
005900*               CCYYMMDD, VDATEVAL ALREADY CHECKS THE FULL
006000*               4-DIGIT CENTURY, NO CHANGE REQUIRED, SIGNED OFF
006100*               PER MEMO 98-114
006200*    030299MM   TRAILER RECORD REJECT COUNT WAS NOT BEING
006300*               RESET BETWEEN RUNS ON SOME SHIFTS - INITIALIZE
006400*               COUNTERS-IDXS-AND-ACCUMULATORS AT 000-HOUSEKEEPING
006500*               EVEN THOUGH COMP FIELDS SHOULD COME UP ZERO
006600*    081402RJT  STOP-DESCRIPTION/REDUCE-DESCRIPTION BLANK CHECK
006700*               NOW RUNS EVEN WHEN THE DATES THEMSELVES EDIT
006800*               CLEAN - WAS FALLING THROUGH BEFORE
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT PLANREQ
008300     ASSIGN TO UT-S-PLANREQ
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS IFCODE.
008600
008700     SELECT PLANEDIT
008800     ASSIGN TO UT-S-PLANEDIT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT PLANSUM
009300     ASSIGN TO UT-S-PLANSUM
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700****** THIS FILE IS KEYED BY THE PLANNING CLERKS FROM THE
010800****** PAPER ARRIVAL-PLAN REQUEST FORM - ONE RECORD PER REQUEST
010900 FD  PLANREQ
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 160 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PLAN-REQUEST-REC-DATA.
011500 01  PLAN-REQUEST-REC-DATA PIC X(160).
011600
011700****** THIS FILE CARRIES VALIDATED REQUESTS PLUS THEIR COMPUTED
011800****** VOUCHER RATES FORWARD TO VOUCGEN.  THE LAST RECORD IS A
011900****** TRAILER CARRYING THE READ/REJECT COUNTS FOR BALANCING.
012000 FD  PLANEDIT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 160 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS PLAN-EDIT-REC-DATA.
012600 01  PLAN-EDIT-REC-DATA PIC X(160).
012700
012800****** REJECTED REQUESTS ARE WRITTEN HERE DIRECTLY.  VOUCGEN
012900****** CONTINUES WRITING THE ACCEPTED-PLAN SUMMARIES TO THIS
013000****** SAME FILE AS A SEPARATE JOB STEP.
013100 FD  PLANSUM
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS PLAN-SUMMARY-REC-DATA.
013700 01  PLAN-SUMMARY-REC-DATA PIC X(80).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200     05  IFCODE                  PIC X(2).
014300         88  NO-MORE-DATA            VALUE "10".
014400     05  OFCODE                  PIC X(2).
014500         88  CODE-WRITE              VALUE SPACES.
014600
014700     COPY PLANREQ.
014800
014900     COPY PLANEDT.
015000
015100     COPY PLANSUM.
015200
015300     COPY VABNDREC.
015400
015500 01  VRATE-PARM-REC.
015600     05  VR-BED-CAPACITY         PIC 9(4).
015700     05  VR-ARRIVAL-DAYS         PIC 9(2).
015800     05  VR-REDUCE-BEDS          PIC 9(4).
015900     05  VR-TOURS-PER-DAY        PIC 9(4).
016000     05  VR-REDUCE-TOURS-PER-DAY PIC 9(4).
016100
016200 01  MISC-WS-FLDS.
016300     05  RETURN-CD               PIC S9(4) COMP VALUE 0.
016400
016500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016600     05  REQUESTS-READ           PIC 9(7) COMP.
016700     05  REQUESTS-REJECTED       PIC 9(7) COMP.
016800     05  REQUESTS-ACCEPTED       PIC 9(7) COMP.
016900     05  NAD-SUB                 PIC 9(2) COMP.
017000
017100 01  FLAGS-AND-SWITCHES.
017200     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
017300         88  NO-MORE-PLANREQ         VALUE "N".
017400     05  ERROR-FOUND-SW          PIC X(1) VALUE "N".
017500         88  RECORD-ERROR-FOUND      VALUE "Y".
017600         88  VALID-RECORD            VALUE "N".
017700     05  MORE-NAD-SW             PIC X(1) VALUE "Y".
017800         88  NO-MORE-NAD              VALUE "N".
017900
018000 77  ZERO-VAL                    PIC 9      VALUE 0.
018100 77  ONE-VAL                     PIC 9      VALUE 1.
018200
018300 PROCEDURE DIVISION.
018400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018500     PERFORM 100-MAINLINE THRU 100-EXIT
018600             UNTIL NO-MORE-PLANREQ.
018700     PERFORM 999-CLEANUP THRU 999-EXIT.
018800     MOVE +0 TO RETURN-CODE.
018900     GOBACK.
019000
019100 000-HOUSEKEEPING.
019200     MOVE "000-HOUSEKEEPING" TO VA-PARA-NAME.
019300     DISPLAY "******** BEGIN JOB VOUCEDIT ********".
019400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019600     PERFORM 900-READ-PLANREQ THRU 900-EXIT.
019700     IF NO-MORE-PLANREQ
019800         MOVE "EMPTY PLAN-REQUEST INPUT FILE" TO VA-ABEND-REASON
019900         GO TO 1000-ABEND-RTN.
020000 000-EXIT.
020100     EXIT.
020200
020300 100-MAINLINE.
020400     MOVE "100-MAINLINE" TO VA-PARA-NAME.
020500     MOVE "N" TO ERROR-FOUND-SW.
020600     MOVE PR-REQUEST-ID TO PS-REQUEST-ID.
020700     MOVE ZERO TO PS-RETURN-CODE.
020800     MOVE SPACES TO PS-ERROR-FIELD.
020900
021000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021100
021200     IF RECORD-ERROR-FOUND
021300         ADD +1 TO REQUESTS-REJECTED
021400         PERFORM 710-WRITE-REJECT THRU 710-EXIT
021500     ELSE
021600         PERFORM 400-CALC-RATES THRU 400-EXIT
021700         ADD +1 TO REQUESTS-ACCEPTED
021800         PERFORM 700-WRITE-PLANEDIT THRU 700-EXIT.
021900
022000     PERFORM 900-READ-PLANREQ THRU 900-EXIT.
022100 100-EXIT.
022200     EXIT.
022300
022400******** RULES 01-03 - BED-CAPACITY, STAY-DAYS, ARRIVAL-DAYS
022500 300-FIELD-EDITS.
022600     MOVE "300-FIELD-EDITS" TO VA-PARA-NAME.
022700     IF PR-BED-CAPACITY NOT > ZERO
022800        MOVE 01 TO PS-RETURN-CODE
022900        MOVE "BED-CAPACITY" TO PS-ERROR-FIELD
023000        MOVE "Y" TO ERROR-FOUND-SW
023100        GO TO 300-EXIT.
023200
023300     IF PR-STAY-DAYS NOT > ZERO
023400        MOVE 02 TO PS-RETURN-CODE
023500        MOVE "STAY-DAYS" TO PS-ERROR-FIELD
023600        MOVE "Y" TO ERROR-FOUND-SW
023700        GO TO 300-EXIT.
023800
023900     IF PR-ARRIVAL-DAYS NOT > ZERO
024000     OR PR-ARRIVAL-DAYS > PR-STAY-DAYS
024100        MOVE 03 TO PS-RETURN-CODE
024200        MOVE "ARRIVAL-DAYS" TO PS-ERROR-FIELD
024300        MOVE "Y" TO ERROR-FOUND-SW
024400        GO TO 300-EXIT.
024500
024600     IF VALID-RECORD
024700        PERFORM 400-EDIT-PERIOD-DATES THRU 400-EDIT-EXIT.
024800
024900 300-EXIT.
025000     EXIT.
025100
025200******** RULE 04 - PERIOD-FROM/PERIOD-TO MUST BE VALID DATES,
025300******** AND PERIOD-FROM MUST NOT BE AFTER PERIOD-TO
025400 400-EDIT-PERIOD-DATES.
025500     MOVE "400-EDIT-PERIOD-DATES" TO VA-PARA-NAME.
025600     CALL "VDATEVAL" USING PR-PERIOD-FROM, RETURN-CD.
025700     IF RETURN-CD < 0
025800        MOVE 04 TO PS-RETURN-CODE
025900        MOVE "PERIOD-FROM" TO PS-ERROR-FIELD
026000        MOVE "Y" TO ERROR-FOUND-SW
026100        GO TO 400-EDIT-EXIT.
026200
026300     CALL "VDATEVAL" USING PR-PERIOD-TO, RETURN-CD.
026400     IF RETURN-CD < 0
026500        MOVE 04 TO PS-RETURN-CODE
026600        MOVE "PERIOD-TO" TO PS-ERROR-FIELD
026700        MOVE "Y" TO ERROR-FOUND-SW
026800        GO TO 400-EDIT-EXIT.
026900
027000     IF PR-PERIOD-FROM > PR-PERIOD-TO
027100        MOVE 04 TO PS-RETURN-CODE
027200        MOVE "PERIOD-FROM" TO PS-ERROR-FIELD
027300        MOVE "Y" TO ERROR-FOUND-SW
027400        GO TO 400-EDIT-EXIT.
027500
027600     IF VALID-RECORD
027700        PERFORM 450-EDIT-STOP-PERIOD THRU 450-EDIT-EXIT.
027800
027900 400-EDIT-EXIT.
028000     EXIT.
028100
028200******** RULES 05-06 - SANATORIUM STOP PERIOD, WHEN GIVEN
028300 450-EDIT-STOP-PERIOD.
028400     MOVE "450-EDIT-STOP-PERIOD" TO VA-PARA-NAME.
028500     IF PR-NO-STOP-PERIOD
028600        GO TO 450-CONTINUE.
028700
028800     CALL "VDATEVAL" USING PR-STOP-FROM, RETURN-CD.
028900     IF RETURN-CD < 0
029000        MOVE 05 TO PS-RETURN-CODE
029100        MOVE "STOP-FROM" TO PS-ERROR-FIELD
029200        MOVE "Y" TO ERROR-FOUND-SW
029300        GO TO 450-EDIT-EXIT.
029400
029500     CALL "VDATEVAL" USING PR-STOP-TO, RETURN-CD.
029600     IF RETURN-CD < 0
029700        MOVE 05 TO PS-RETURN-CODE
029800        MOVE "STOP-TO" TO PS-ERROR-FIELD
029900        MOVE "Y" TO ERROR-FOUND-SW
030000        GO TO 450-EDIT-EXIT.
030100
030200     IF PR-PERIOD-FROM > PR-STOP-FROM
030300     OR PR-STOP-TO > PR-PERIOD-TO
030400        MOVE 05 TO PS-RETURN-CODE
030500        MOVE "STOP-FROM" TO PS-ERROR-FIELD
030600        MOVE "Y" TO ERROR-FOUND-SW
030700        GO TO 450-EDIT-EXIT.
030800
030900     IF PR-STOP-DESCRIPTION = SPACES
031000        MOVE 06 TO PS-RETURN-CODE
031100        MOVE "STOP-DESCRIPTION" TO PS-ERROR-FIELD
031200        MOVE "Y" TO ERROR-FOUND-SW
031300        GO TO 450-EDIT-EXIT.
031400
031500 450-CONTINUE.
031600     IF VALID-RECORD
031700        PERFORM 500-EDIT-REDUCE-PERIOD THRU 500-EDIT-EXIT.
031800
031900 450-EDIT-EXIT.
032000     EXIT.
032100
032200******** RULES 07-09 - BED-STOCK REDUCTION PERIOD, WHEN GIVEN
032300 500-EDIT-REDUCE-PERIOD.
032400     MOVE "500-EDIT-REDUCE-PERIOD" TO VA-PARA-NAME.
032500     IF PR-NO-REDUCE-PERIOD
032600        GO TO 500-CONTINUE.
032700
032800     CALL "VDATEVAL" USING PR-REDUCE-FROM, RETURN-CD.
032900     IF RETURN-CD < 0
033000        MOVE 07 TO PS-RETURN-CODE
033100        MOVE "REDUCE-FROM" TO PS-ERROR-FIELD
033200        MOVE "Y" TO ERROR-FOUND-SW
033300        GO TO 500-EDIT-EXIT.
033400
033500     CALL "VDATEVAL" USING PR-REDUCE-TO, RETURN-CD.
033600     IF RETURN-CD < 0
033700        MOVE 07 TO PS-RETURN-CODE
033800        MOVE "REDUCE-TO" TO PS-ERROR-FIELD
033900        MOVE "Y" TO ERROR-FOUND-SW
034000        GO TO 500-EDIT-EXIT.
034100
034200     IF PR-PERIOD-FROM > PR-REDUCE-FROM
034300     OR PR-REDUCE-TO > PR-PERIOD-TO
034400        MOVE 07 TO PS-RETURN-CODE
034500        MOVE "REDUCE-FROM" TO PS-ERROR-FIELD
034600        MOVE "Y" TO ERROR-FOUND-SW
034700        GO TO 500-EDIT-EXIT.
034800
034900     IF PR-REDUCE-BEDS NOT > ZERO
035000        MOVE 08 TO PS-RETURN-CODE
035100        MOVE "REDUCE-BEDS" TO PS-ERROR-FIELD
035200        MOVE "Y" TO ERROR-FOUND-SW
035300        GO TO 500-EDIT-EXIT.
035400
035500     IF PR-REDUCE-DESCRIPTION = SPACES
035600        MOVE 09 TO PS-RETURN-CODE
035700        MOVE "REDUCE-DESCRIPTION" TO PS-ERROR-FIELD
035800        MOVE "Y" TO ERROR-FOUND-SW
035900        GO TO 500-EDIT-EXIT.
036000
036100 500-CONTINUE.
036200     IF VALID-RECORD
036300        PERFORM 550-EDIT-MISC-FIELDS THRU 550-EDIT-EXIT.
036400
036500 500-EDIT-EXIT.
036600     EXIT.
036700
036800******** RULES 10-11 - DAYS-BETWEEN-ARRIVAL, NON-ARRIVAL-DAYS -
036900******** CARRIED FORWARD ON PLANEDIT BUT NOT YET APPLIED TO
037000******** THE GRID (SEE VOUCGEN REMARKS)                  091897RJT
037100 550-EDIT-MISC-FIELDS.
037200     MOVE "550-EDIT-MISC-FIELDS" TO VA-PARA-NAME.
037300     IF PR-DAYS-BETWEEN-ARRIVAL NOT NUMERIC
037400        MOVE 10 TO PS-RETURN-CODE
037500        MOVE "DAYS-BETWEEN-ARRIVAL" TO PS-ERROR-FIELD
037600        MOVE "Y" TO ERROR-FOUND-SW
037700        GO TO 550-EDIT-EXIT.
037800
037900     MOVE "Y" TO MORE-NAD-SW.
038000     PERFORM 560-CHECK-NAD-ENTRY THRU 560-EXIT
038100            VARYING NAD-SUB FROM 1 BY 1 UNTIL
038200            NAD-SUB > 7 OR NO-MORE-NAD.
038300
038400 550-EDIT-EXIT.
038500     EXIT.
038600
038700 560-CHECK-NAD-ENTRY.
038800     MOVE "560-CHECK-NAD-ENTRY" TO VA-PARA-NAME.
038900     IF PR-NON-ARRIVAL-DAYS(NAD-SUB) NOT NUMERIC
039000        MOVE 11 TO PS-RETURN-CODE
039100        MOVE "NON-ARRIVAL-DAYS" TO PS-ERROR-FIELD
039200        MOVE "Y" TO ERROR-FOUND-SW
039300        MOVE "N" TO MORE-NAD-SW
039400        GO TO 560-EXIT.
039500
039600     IF PR-NON-ARRIVAL-DAYS(NAD-SUB) NOT = ZERO
039700        IF PR-NON-ARRIVAL-DAYS(NAD-SUB) < 1
039800        OR PR-NON-ARRIVAL-DAYS(NAD-SUB) > 7
039900           MOVE 11 TO PS-RETURN-CODE
040000           MOVE "NON-ARRIVAL-DAYS" TO PS-ERROR-FIELD
040100           MOVE "Y" TO ERROR-FOUND-SW
040200           MOVE "N" TO MORE-NAD-SW
040300           GO TO 560-EXIT.
040400
040500 560-EXIT.
040600     EXIT.
040700
040800******** VOUCHER RATE CALCULATOR - CALLED ONCE PER VALIDATED
040900******** REQUEST BEFORE IT GOES OUT ON PLANEDIT
041000 400-CALC-RATES.
041100     MOVE "400-CALC-RATES" TO VA-PARA-NAME.
041200     MOVE PR-BED-CAPACITY TO VR-BED-CAPACITY.
041300     MOVE PR-ARRIVAL-DAYS TO VR-ARRIVAL-DAYS.
041400     MOVE PR-REDUCE-BEDS  TO VR-REDUCE-BEDS.
041500
041600     CALL "VRATECLC" USING VRATE-PARM-REC, RETURN-CD.
041700
041800 400-EXIT.
041900     EXIT.
042000
042100 700-WRITE-PLANEDIT.
042200     MOVE "700-WRITE-PLANEDIT" TO VA-PARA-NAME.
042300     MOVE "D"                    TO PE-RECORD-TYPE.
042400     MOVE PR-REQUEST-ID          TO PE-REQUEST-ID.
042500     MOVE PR-SANATORIUM-ID       TO PE-SANATORIUM-ID.
042600     MOVE PR-DEPARTMENT-ID       TO PE-DEPARTMENT-ID.
042700     MOVE PR-BED-CAPACITY        TO PE-BED-CAPACITY.
042800     MOVE PR-STAY-DAYS           TO PE-STAY-DAYS.
042900     MOVE PR-ARRIVAL-DAYS        TO PE-ARRIVAL-DAYS.
043000     MOVE PR-PERIOD-FROM         TO PE-PERIOD-FROM.
043100     MOVE PR-PERIOD-TO           TO PE-PERIOD-TO.
043200     MOVE PR-STOP-FROM           TO PE-STOP-FROM.
043300     MOVE PR-STOP-TO             TO PE-STOP-TO.
043400     MOVE PR-STOP-DESCRIPTION    TO PE-STOP-DESCRIPTION.
043500     MOVE PR-REDUCE-FROM         TO PE-REDUCE-FROM.
043600     MOVE PR-REDUCE-TO           TO PE-REDUCE-TO.
043700     MOVE PR-REDUCE-BEDS         TO PE-REDUCE-BEDS.
043800     MOVE PR-REDUCE-DESCRIPTION  TO PE-REDUCE-DESCRIPTION.
043900     MOVE PR-DAYS-BETWEEN-ARRIVAL
044000                                 TO PE-DAYS-BETWEEN-ARRIVAL.
044100     MOVE PR-NON-ARRIVAL-DAYS(1) TO PE-NON-ARRIVAL-DAYS(1).
044200     MOVE PR-NON-ARRIVAL-DAYS(2) TO PE-NON-ARRIVAL-DAYS(2).
044300     MOVE PR-NON-ARRIVAL-DAYS(3) TO PE-NON-ARRIVAL-DAYS(3).
044400     MOVE PR-NON-ARRIVAL-DAYS(4) TO PE-NON-ARRIVAL-DAYS(4).
044500     MOVE PR-NON-ARRIVAL-DAYS(5) TO PE-NON-ARRIVAL-DAYS(5).
044600     MOVE PR-NON-ARRIVAL-DAYS(6) TO PE-NON-ARRIVAL-DAYS(6).
044700     MOVE PR-NON-ARRIVAL-DAYS(7) TO PE-NON-ARRIVAL-DAYS(7).
044800     MOVE VR-TOURS-PER-DAY        TO PE-TOURS-PER-DAY.
044900     MOVE VR-REDUCE-TOURS-PER-DAY TO PE-REDUCE-TOURS-PER-DAY.
045000
045100     WRITE PLAN-EDIT-REC-DATA FROM PLAN-EDIT-RECORD.
045200 700-EXIT.
045300     EXIT.
045400
045500 710-WRITE-REJECT.
045600     MOVE "710-WRITE-REJECT" TO VA-PARA-NAME.
045700     MOVE ZERO TO PS-TOURS-PER-DAY, PS-REDUCE-TOURS-PER-DAY,
045800                  PS-TOTAL-DAYS, PS-TOTAL-ARRIVALS,
045900                  PS-TOTAL-VOUCHERS, PS-TOTAL-STOP-DAYS.
046000     WRITE PLAN-SUMMARY-REC-DATA FROM PLAN-SUMMARY-RECORD.
046100 710-EXIT.
046200     EXIT.
046300
046400 800-OPEN-FILES.
046500     MOVE "800-OPEN-FILES" TO VA-PARA-NAME.
046600     OPEN INPUT PLANREQ.
046700     OPEN OUTPUT PLANEDIT, PLANSUM, SYSOUT.
046800 800-EXIT.
046900     EXIT.
047000
047100 850-CLOSE-FILES.
047200     MOVE "850-CLOSE-FILES" TO VA-PARA-NAME.
047300     CLOSE PLANREQ, PLANEDIT, PLANSUM, SYSOUT.
047400 850-EXIT.
047500     EXIT.
047600
047700 900-READ-PLANREQ.
047800     MOVE "900-READ-PLANREQ" TO VA-PARA-NAME.
047900     READ PLANREQ INTO PLAN-REQUEST-RECORD
048000         AT END MOVE "N" TO MORE-DATA-SW
048100         GO TO 900-EXIT
048200     END-READ.
048300     ADD +1 TO REQUESTS-READ.
048400 900-EXIT.
048500     EXIT.
048600
048700 999-CLEANUP.
048800     MOVE "999-CLEANUP" TO VA-PARA-NAME.
048900     MOVE "T"              TO PE-RECORD-TYPE.
049000     MOVE REQUESTS-READ     TO PE-REQUESTS-READ.
049100     MOVE REQUESTS-REJECTED TO PE-REQUESTS-REJECTED.
049200     WRITE PLAN-EDIT-REC-DATA FROM PLAN-EDIT-RECORD.
049300
049400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049500
049600     DISPLAY "** REQUESTS READ **".
049700     DISPLAY REQUESTS-READ.
049800     DISPLAY "** REQUESTS REJECTED **".
049900     DISPLAY REQUESTS-REJECTED.
050000     DISPLAY "** REQUESTS ACCEPTED **".
050100     DISPLAY REQUESTS-ACCEPTED.
050200
050300     DISPLAY "******** NORMAL END OF JOB VOUCEDIT ********".
050400 999-EXIT.
050500     EXIT.
050600
050700 1000-ABEND-RTN.
050800     WRITE SYSOUT-REC FROM VOUCHER-ABEND-RECORD.
050900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051000     DISPLAY "*** ABNORMAL END OF JOB-VOUCEDIT ***" UPON CONSOLE.
051100     DIVIDE ZERO-VAL INTO ONE-VAL.
051200