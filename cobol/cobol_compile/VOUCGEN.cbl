000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VOUCGEN.
000300 AUTHOR. R J TRUEDALE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/05/96.
000600 DATE-COMPILED. 04/05/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE VALIDATED, RATED PLAN-REQUEST
001300*          WORK FILE PRODUCED BY VOUCEDIT AND GENERATES THE
001400*          DAY-BY-DAY ARRIVAL-PLAN GRID FOR EACH REQUEST - ONE
001500*          PLAN-CELL RECORD PER CALENDAR DAY OF THE PLANNING
001600*          PERIOD.
001700*
001800*          EACH DAY IS CLASSIFIED AS A STOP DAY, AN ARRIVAL DAY,
001900*          A MID-STAY DAY, A DEPARTURE DAY, OR A BLANK DAY, IN
002000*          THAT PRIORITY ORDER.  THIS RELEASE GENERATES ONLY THE
002100*          FIRST INTAKE STREAM - ONE COHORT CYCLE OF STAY-DAYS
002200*          DAYS, THEN BLANK CELLS TO THE END OF THE PERIOD.  THE
002300*          STAGGERED-COHORT EXTENSION IS STILL ON THE PLANNING
002400*          OFFICE'S WISH LIST (SEE REQ 4471 FOLDER) BUT WAS
002500*          DROPPED FROM THIS PHASE FOR SCHEDULE REASONS.
002600*
002700*          A PLAN-SUMMARY RECORD (RETURN-CODE 00) IS WRITTEN FOR
002800*          EVERY REQUEST PROCESSED, CARRYING THE ACCUMULATED
002900*          TOTALS.  THIS FILE ALREADY CARRIES THE REJECTED
003000*          REQUESTS WRITTEN BY VOUCEDIT, SO THIS STEP EXTENDS IT
003100*          RATHER THAN OPENING IT FRESH.
003200*
003300*          THE TRAILER RECORD ON PLANEDIT IS USED TO BALANCE
003400*          THE NUMBER OF PLANS GENERATED HERE AGAINST THE
003500*          READ/REJECT COUNTS FROM VOUCEDIT BEFORE THE CONTROL
003600*          REPORT IS PRINTED - AN OUT-OF-BALANCE COUNT ABENDS
003700*          THE JOB RATHER THAN PRINTING A REPORT THAT CANNOT BE
003800*          TRUSTED.
003900*
004000******************************************************************
004100
004200         WORK FILE READ           -   UT-S-PLANEDIT
004300
004400         PLAN GRID PRODUCED       -   UT-S-PLANCELL
004500
004600         SUMMARY FILE EXTENDED    -   UT-S-PLANSUM
004700
004800         DUMP FILE                -   SYSOUT
004900
005000******************************************************************
005100*    MAINTENANCE LOG
005200*    040596RJT  ORIGINAL VERSION FOR THE ARRIVAL-PLAN PROJECT,
005300*               REQ 4471 - GENERATES THE FIRST INTAKE STREAM ONLY
005400*    062396RJT  ADDED THE TRAILER-RECORD BALANCE CHECK AGAINST
005500*               VOUCEDIT'S READ/REJECT COUNTS
005600*    071996RJT  STOP-DAY CHECK NOW RUNS BEFORE THE STAY-DAY
005700*               CLASSIFICATION, NOT AFTER - A STOP DAY FALLING
005800*               ON WHAT WOULD OTHERWISE BE AN ARRIVAL DAY WAS
005900*               WRONGLY COUNTED AS AN ARRIVAL
006000*    091897RJT  REDUCE-TOURS-PER-DAY IS NOW SUBSTITUTED FOR
006100*               TOURS-PER-DAY WHILE A BED-STOCK REDUCTION PERIOD
006200*               IS IN EFFECT - PLANNING OFFICE HAD BEEN
006300*               MANUALLY RE-KEYING THE REDUCED FIGURE PER REQ
006400*               4471-2, THIS WAS NEVER WIRED INTO THE GENERATOR
006500*    112998RJT  PLAN-SUMMARY RECORD NOW CARRIES TOTAL-STOP-DAYS
006600*               - PLANNING OFFICE WANTED IT FOR THE QUARTERLY
006700*               MAINTENANCE SCHEDULE REVIEW
006800*    021598MM   Y2K REVIEW - CALENDAR ROLLOVER LOGIC ALREADY
006900*               CARRIES A FULL 4-DIGIT CCYY, NO CHANGE REQUIRED,
007000*               SIGNED OFF PER MEMO 98-114
007100*    030299MM   CONTROL REPORT NOW PRINTED EVEN WHEN ZERO PLANS
007200*               ARE GENERATED - OPERATIONS WAS READING A MISSING
007300*               REPORT AS A HUNG JOB ON THE OVERNIGHT SHIFT
007400*    081402RJT  DAYS-BETWEEN-ARRIVAL AND NON-ARRIVAL-DAYS REMAIN
007500*               UNAPPLIED TO THE GRID PENDING THE STAGGERED-
007600*               COHORT PHASE - CARRIED THROUGH ON THE ECHO ONLY
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-390.
008100 OBJECT-COMPUTER. IBM-390.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT PLANEDIT
009100     ASSIGN TO UT-S-PLANEDIT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS IFCODE.
009400
009500     SELECT PLANCELL
009600     ASSIGN TO UT-S-PLANCELL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT PLANSUM
010100     ASSIGN TO UT-S-PLANSUM
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500****** THIS FILE WAS WRITTEN BY VOUCEDIT.  THE LAST RECORD IS
011600****** ALWAYS THE TRAILER CARRYING THE READ/REJECT COUNTS.
011700 FD  PLANEDIT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 160 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS PLAN-EDIT-REC-DATA.
012300 01  PLAN-EDIT-REC-DATA PIC X(160).
012400
012500****** THE ARRIVAL-PLAN GRID ITSELF - ONE RECORD PER CALENDAR
012600****** DAY PER REQUEST
012700 FD  PLANCELL
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS PLAN-CELL-REC-DATA.
013300 01  PLAN-CELL-REC-DATA PIC X(80).
013400
013500****** THIS FILE ALREADY CARRIES THE REJECTS WRITTEN BY VOUCEDIT
013600****** - OPENED EXTEND SO THE ACCEPTED-PLAN SUMMARIES ARE
013700****** APPENDED, NOT OVERLAID
013800 FD  PLANSUM
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS PLAN-SUMMARY-REC-DATA.
014400 01  PLAN-SUMMARY-REC-DATA PIC X(80).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  IFCODE                  PIC X(2).
015000         88  NO-MORE-DATA            VALUE "10".
015100     05  OFCODE                  PIC X(2).
015200         88  CODE-WRITE              VALUE SPACES.
015300
015400     COPY PLANEDT.
015500
015600     COPY PLANCELL.
015700
015800     COPY PLANSUM.
015900
016000     COPY VABNDREC.
016100
016200 01  WS-MONTH-LENGTHS-DATA.
016300     05  FILLER                  PIC 9(2) VALUE 31.
016400     05  FILLER                  PIC 9(2) VALUE 28.
016500     05  FILLER                  PIC 9(2) VALUE 31.
016600     05  FILLER                  PIC 9(2) VALUE 30.
016700     05  FILLER                  PIC 9(2) VALUE 31.
016800     05  FILLER                  PIC 9(2) VALUE 30.
016900     05  FILLER                  PIC 9(2) VALUE 31.
017000     05  FILLER                  PIC 9(2) VALUE 31.
017100     05  FILLER                  PIC 9(2) VALUE 30.
017200     05  FILLER                  PIC 9(2) VALUE 31.
017300     05  FILLER                  PIC 9(2) VALUE 30.
017400     05  FILLER                  PIC 9(2) VALUE 31.
017500 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-DATA.
017600     05  WS-MONTH-LEN OCCURS 12 TIMES
017700                                PIC 9(2).
017800
017900 01  WS-CALENDAR-DATE            PIC 9(8).
018000 01  WS-CALENDAR-DATE-R REDEFINES WS-CALENDAR-DATE.
018100     05  WS-CAL-CCYY             PIC 9(4).
018200     05  WS-CAL-MM               PIC 9(2).
018300     05  WS-CAL-DD               PIC 9(2).
018400 01  WS-CAL-CCYY-R REDEFINES WS-CAL-CCYY.
018500     05  WS-CAL-CENTURY          PIC 9(2).
018600     05  WS-CAL-YY               PIC 9(2).
018700
018800 01  WS-EDIT-FLDS.
018900     05  WS-ARRIVAL-NO-ED        PIC ZZ9.
019000     05  WS-ARRIVAL-DAY-ED       PIC Z9.
019100     05  WS-RATE-ED              PIC ZZZ9.
019200     05  FILLER                  PIC X(1).
019300
019400 01  WS-CONTROL-RPT.
019500     05  WS-CTL-REQ-READ-ED      PIC ZZZ9.
019600     05  WS-CTL-REQ-REJ-ED       PIC ZZZ9.
019700     05  WS-CTL-PLANS-GEN-ED     PIC ZZZ9.
019800     05  WS-CTL-TOT-VOUCH-ED     PIC ZZZZZ9.
019900     05  FILLER                  PIC X(1).
020000
020100 01  MISC-FIELDS.
020200     05  WS-MM-SUB               PIC 9(2) COMP.
020300     05  WS-MAX-DAY              PIC 9(2) COMP.
020400     05  WS-DIVIDE-QUOT          PIC S9(4) COMP.
020500     05  WS-DIVIDE-REM           PIC S9(4) COMP.
020600     05  WS-ACTIVE-RATE          PIC 9(4) COMP.
020700     05  WS-EXPECTED-PLANS       PIC 9(7) COMP.
020800     05  WS-LEAP-YEAR-SW         PIC X(1) VALUE "N".
020900         88  LEAP-YEAR               VALUE "Y".
021000         88  NOT-LEAP-YEAR           VALUE "N".
021100
021200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021300     05  PLANS-GENERATED         PIC 9(7) COMP.
021400     05  GRAND-TOTAL-VOUCHERS    PIC 9(7) COMP.
021500     05  STAY-DAY-CTR            PIC 9(4) COMP.
021600     05  TOTAL-DAYS              PIC 9(4) COMP.
021700     05  TOTAL-ARRIVALS          PIC 9(3) COMP.
021800     05  TOTAL-VOUCHERS          PIC 9(6) COMP.
021900     05  TOTAL-STOP-DAYS         PIC 9(4) COMP.
022000
022100 01  FLAGS-AND-SWITCHES.
022200     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
022300         88  NO-MORE-PLANEDIT        VALUE "N".
022400
022500 77  ZERO-VAL                    PIC 9      VALUE 0.
022600 77  ONE-VAL                     PIC 9      VALUE 1.
022700
022800 PROCEDURE DIVISION.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-MAINLINE THRU 100-EXIT
023100             UNTIL NO-MORE-PLANEDIT OR PE-TRAILER-RECORD.
023200     PERFORM 999-CLEANUP THRU 999-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO VA-PARA-NAME.
023800     DISPLAY "******** BEGIN JOB VOUCGEN ********".
023900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024100     PERFORM 900-READ-PLANEDIT THRU 900-EXIT.
024200     IF NO-MORE-PLANEDIT
024300         MOVE "EMPTY PLANEDIT WORK FILE" TO VA-ABEND-REASON
024400         GO TO 1000-ABEND-RTN.
024500 000-EXIT.
024600     EXIT.
024700
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO VA-PARA-NAME.
025000     PERFORM 200-BUILD-ARRIVAL-PLAN THRU 200-EXIT.
025100     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
025200     ADD +1 TO PLANS-GENERATED.
025300     ADD TOTAL-VOUCHERS TO GRAND-TOTAL-VOUCHERS.
025400     PERFORM 900-READ-PLANEDIT THRU 900-EXIT.
025500 100-EXIT.
025600     EXIT.
025700
025800******** DAY-BY-DAY LOOP OVER THE PLANNING PERIOD - PERIOD-FROM
025900******** IS INCLUDED, PERIOD-TO IS NOT
026000 200-BUILD-ARRIVAL-PLAN.
026100     MOVE "200-BUILD-ARRIVAL-PLAN" TO VA-PARA-NAME.
026200     MOVE PE-PERIOD-FROM TO WS-CALENDAR-DATE.
026300     MOVE 1 TO STAY-DAY-CTR.
026400     MOVE 1 TO PC-ARRIVAL-NO.
026500     MOVE 1 TO PC-ARRIVAL-DAY.
026600     MOVE ZERO TO TOTAL-DAYS, TOTAL-ARRIVALS,
026700                  TOTAL-VOUCHERS, TOTAL-STOP-DAYS.
026800
026900     PERFORM 220-CLASSIFY-DAY THRU 245-EXIT
027000            UNTIL WS-CALENDAR-DATE = PE-PERIOD-TO.
027100 200-EXIT.
027200     EXIT.
027300
027400******** ONE CALENDAR DAY - STOP DAY FIRST, THEN THE STAY-DAY
027500******** CLASSIFICATION, IN THAT PRIORITY ORDER              071996RJT
027600 220-CLASSIFY-DAY.
027700     MOVE "220-CLASSIFY-DAY" TO VA-PARA-NAME.
027800     MOVE PE-REQUEST-ID TO PC-REQUEST-ID.
027900     MOVE WS-CALENDAR-DATE TO PC-CELL-DATE.
028000     MOVE SPACES TO PC-CELL-TEXT.
028100     MOVE ZERO TO PC-VOUCHER-QTY.
028200     ADD +1 TO TOTAL-DAYS.
028300
028400     PERFORM 225-DETERMINE-ACTIVE-RATE THRU 225-EXIT.
028500
028600     IF NOT PE-NO-STOP-PERIOD
028700        AND PE-STOP-FROM NOT > WS-CALENDAR-DATE
028800        AND PE-STOP-TO NOT < WS-CALENDAR-DATE
028900        MOVE "X" TO PC-CELL-TYPE
029000        MOVE "SANATORIUM STOPPED" TO PC-CELL-TEXT
029100        ADD +1 TO TOTAL-STOP-DAYS
029200        GO TO 230-WRITE-CELL.
029300
029400     IF STAY-DAY-CTR = 1
029500        MOVE "A" TO PC-CELL-TYPE
029600        MOVE PC-ARRIVAL-NO TO WS-ARRIVAL-NO-ED
029700        MOVE PC-ARRIVAL-DAY TO WS-ARRIVAL-DAY-ED
029800        MOVE WS-ACTIVE-RATE TO PC-VOUCHER-QTY, WS-RATE-ED
029900        STRING "ARRIVAL " WS-ARRIVAL-NO-ED "."
030000               WS-ARRIVAL-DAY-ED " - " WS-RATE-ED " VOUCHERS"
030100               DELIMITED BY SIZE INTO PC-CELL-TEXT
030200        ADD +1 TO TOTAL-ARRIVALS
030300        ADD WS-ACTIVE-RATE TO TOTAL-VOUCHERS
030400        ADD +1 TO STAY-DAY-CTR
030500        GO TO 230-WRITE-CELL.
030600
030700     IF STAY-DAY-CTR > 1 AND STAY-DAY-CTR < PE-STAY-DAYS
030800        MOVE "S" TO PC-CELL-TYPE
030900        MOVE WS-ACTIVE-RATE TO PC-VOUCHER-QTY
031000        ADD WS-ACTIVE-RATE TO TOTAL-VOUCHERS
031100        ADD +1 TO STAY-DAY-CTR
031200        GO TO 230-WRITE-CELL.
031300
031400     IF STAY-DAY-CTR = PE-STAY-DAYS
031500        MOVE "D" TO PC-CELL-TYPE
031600        MOVE WS-ACTIVE-RATE TO PC-VOUCHER-QTY, WS-RATE-ED
031700        STRING "DEPARTED " WS-RATE-ED " VOUCHERS"
031800               DELIMITED BY SIZE INTO PC-CELL-TEXT
031900        ADD WS-ACTIVE-RATE TO TOTAL-VOUCHERS
032000        ADD +1 TO STAY-DAY-CTR
032100        GO TO 230-WRITE-CELL.
032200
032300     MOVE " " TO PC-CELL-TYPE.
032400
032500 230-WRITE-CELL.
032600     WRITE PLAN-CELL-REC-DATA FROM PLAN-CELL-RECORD.
032700     PERFORM 250-NEXT-CALENDAR-DAY THRU 250-EXIT.
032800 245-EXIT.
032900     EXIT.
033000
033100******** WHILE A BED-STOCK REDUCTION PERIOD IS IN EFFECT, THE
033200******** REDUCED RATE REPLACES THE PLAIN RATE FOR THE DAY    091897RJT
033300 225-DETERMINE-ACTIVE-RATE.
033400     MOVE "225-DETERMINE-ACTIVE-RATE" TO VA-PARA-NAME.
033500     MOVE PE-TOURS-PER-DAY TO WS-ACTIVE-RATE.
033600     IF NOT PE-NO-REDUCE-PERIOD
033700        AND PE-REDUCE-FROM NOT > WS-CALENDAR-DATE
033800        AND PE-REDUCE-TO NOT < WS-CALENDAR-DATE
033900        MOVE PE-REDUCE-TOURS-PER-DAY TO WS-ACTIVE-RATE.
034000 225-EXIT.
034100     EXIT.
034200
034300******** CALENDAR ADVANCE - MONTH/YEAR ROLLOVER, LEAP-YEAR AWARE
034400 250-NEXT-CALENDAR-DAY.
034500     MOVE "250-NEXT-CALENDAR-DAY" TO VA-PARA-NAME.
034600     ADD +1 TO WS-CAL-DD.
034700     PERFORM 260-DETERMINE-LEAP-YEAR THRU 260-EXIT.
034800     MOVE WS-CAL-MM TO WS-MM-SUB.
034900     MOVE WS-MONTH-LEN(WS-MM-SUB) TO WS-MAX-DAY.
035000     IF WS-CAL-MM = 02 AND LEAP-YEAR
035100        ADD 1 TO WS-MAX-DAY.
035200
035300     IF WS-CAL-DD > WS-MAX-DAY
035400        MOVE 1 TO WS-CAL-DD
035500        ADD +1 TO WS-CAL-MM
035600        IF WS-CAL-MM > 12
035700           MOVE 1 TO WS-CAL-MM
035800           ADD +1 TO WS-CAL-CCYY.
035900 250-EXIT.
036000     EXIT.
036100
036200 260-DETERMINE-LEAP-YEAR.
036300     MOVE "260-DETERMINE-LEAP-YEAR" TO VA-PARA-NAME.
036400****** GREGORIAN RULE - DIVISIBLE BY 4, AND IF ALSO A CENTURY
036500****** YEAR (LAST TWO DIGITS ZERO) MUST BE DIVISIBLE BY 400  062396RJT
036600     MOVE "N" TO WS-LEAP-YEAR-SW.
036700     IF WS-CAL-YY NOT = ZERO
036800         DIVIDE WS-CAL-YY BY 4
036900             GIVING WS-DIVIDE-QUOT REMAINDER WS-DIVIDE-REM
037000         IF WS-DIVIDE-REM = ZERO
037100             MOVE "Y" TO WS-LEAP-YEAR-SW
037200     ELSE
037300         DIVIDE WS-CAL-CENTURY BY 4
037400             GIVING WS-DIVIDE-QUOT REMAINDER WS-DIVIDE-REM
037500         IF WS-DIVIDE-REM = ZERO
037600             MOVE "Y" TO WS-LEAP-YEAR-SW.
037700 260-EXIT.
037800     EXIT.
037900
038000 700-WRITE-SUMMARY.
038100     MOVE "700-WRITE-SUMMARY" TO VA-PARA-NAME.
038200     MOVE PE-REQUEST-ID             TO PS-REQUEST-ID.
038300     MOVE ZERO                      TO PS-RETURN-CODE.
038400     MOVE SPACES                    TO PS-ERROR-FIELD.
038500     MOVE PE-TOURS-PER-DAY          TO PS-TOURS-PER-DAY.
038600     MOVE PE-REDUCE-TOURS-PER-DAY   TO PS-REDUCE-TOURS-PER-DAY.
038700     MOVE TOTAL-DAYS                TO PS-TOTAL-DAYS.
038800     MOVE TOTAL-ARRIVALS            TO PS-TOTAL-ARRIVALS.
038900     MOVE TOTAL-VOUCHERS            TO PS-TOTAL-VOUCHERS.
039000     MOVE TOTAL-STOP-DAYS           TO PS-TOTAL-STOP-DAYS.
039100     WRITE PLAN-SUMMARY-REC-DATA FROM PLAN-SUMMARY-RECORD.
039200 700-EXIT.
039300     EXIT.
039400
039500 800-OPEN-FILES.
039600     MOVE "800-OPEN-FILES" TO VA-PARA-NAME.
039700     OPEN INPUT  PLANEDIT.
039800     OPEN OUTPUT PLANCELL.
039900     OPEN EXTEND PLANSUM.
040000     OPEN OUTPUT SYSOUT.
040100 800-EXIT.
040200     EXIT.
040300
040400 850-CLOSE-FILES.
040500     MOVE "850-CLOSE-FILES" TO VA-PARA-NAME.
040600     CLOSE PLANEDIT, PLANCELL, PLANSUM, SYSOUT.
040700 850-EXIT.
040800     EXIT.
040900
041000 900-READ-PLANEDIT.
041100     MOVE "900-READ-PLANEDIT" TO VA-PARA-NAME.
041200     READ PLANEDIT INTO PLAN-EDIT-RECORD
041300         AT END MOVE "N" TO MORE-DATA-SW
041400         GO TO 900-EXIT
041500     END-READ.
041600 900-EXIT.
041700     EXIT.
041800
041900 950-PRINT-CONTROL-RPT.
042000     MOVE "950-PRINT-CONTROL-RPT" TO VA-PARA-NAME.
042100     MOVE PE-REQUESTS-READ     TO WS-CTL-REQ-READ-ED.
042200     MOVE PE-REQUESTS-REJECTED TO WS-CTL-REQ-REJ-ED.
042300     MOVE PLANS-GENERATED      TO WS-CTL-PLANS-GEN-ED.
042400     MOVE GRAND-TOTAL-VOUCHERS TO WS-CTL-TOT-VOUCH-ED.
042500     DISPLAY "VOUCHER PLAN BATCH CONTROL TOTALS".
042600     DISPLAY "REQUESTS READ:        " WS-CTL-REQ-READ-ED.
042700     DISPLAY "REQUESTS REJECTED:    " WS-CTL-REQ-REJ-ED.
042800     DISPLAY "PLANS GENERATED:      " WS-CTL-PLANS-GEN-ED.
042900     DISPLAY "TOTAL VOUCHERS:    " WS-CTL-TOT-VOUCH-ED.
043000 950-EXIT.
043100     EXIT.
043200
043300 999-CLEANUP.
043400     MOVE "999-CLEANUP" TO VA-PARA-NAME.
043500     IF NOT PE-TRAILER-RECORD
043600         MOVE "NO TRAILER RECORD FOUND ON PLANEDIT"
043700                                  TO VA-ABEND-REASON
043800         GO TO 1000-ABEND-RTN.
043900
044000     SUBTRACT PE-REQUESTS-REJECTED FROM PE-REQUESTS-READ
044100         GIVING WS-EXPECTED-PLANS.
044200
044300     IF PLANS-GENERATED NOT EQUAL TO WS-EXPECTED-PLANS
044400         MOVE "PLAN COUNT OUT OF BALANCE WITH VOUCEDIT TRAILER"
044500                                  TO VA-ABEND-REASON
044600         MOVE WS-EXPECTED-PLANS TO VA-EXPECTED-VAL
044700         MOVE PLANS-GENERATED   TO VA-ACTUAL-VAL
044800         GO TO 1000-ABEND-RTN.
044900
045000     PERFORM 950-PRINT-CONTROL-RPT THRU 950-EXIT.
045100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045200
045300     DISPLAY "******** NORMAL END OF JOB VOUCGEN ********".
045400 999-EXIT.
045500     EXIT.
045600
045700 1000-ABEND-RTN.
045800     WRITE SYSOUT-REC FROM VOUCHER-ABEND-RECORD.
045900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046000     DISPLAY "*** ABNORMAL END OF JOB-VOUCGEN ***" UPON CONSOLE.
046100     DIVIDE ZERO-VAL INTO ONE-VAL.
046200