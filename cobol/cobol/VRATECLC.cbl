000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VRATECLC.
000400 AUTHOR. R J TRUEDALE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/03/96.
000700 DATE-COMPILED. 04/03/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          VOUCHER RATE CALCULATOR - SUBPROGRAM CALLED ONCE PER
001300*          VALIDATED PLAN REQUEST BY VOUCEDIT.  GIVEN THE BED
001400*          CAPACITY, THE ARRIVAL-DAY COUNT AND THE NUMBER OF
001500*          BEDS WITHDRAWN DURING A BED-STOCK REDUCTION PERIOD,
001600*          RETURNS THE PLAIN AND REDUCED VOUCHER-PER-DAY RATES.
001700*
001800*          ALL DIVISION IS INTEGER, TRUNCATING TOWARD ZERO - NO
001900*          ROUNDING IS EVER APPLIED TO A VOUCHER COUNT.
002000*
002100*    MAINTENANCE LOG
002200*    040396RJT  ORIGINAL VERSION FOR ARRIVAL-PLAN PROJECT,
002300*               REQ 4471 - REPLACES THE OLD SPREADSHEET CALC
002400*    071996RJT  REJECT DIVIDE-BY-ZERO ON ARRIVAL-DAYS RATHER
002500*               THAN LETTING THE JOB TAKE A 0C7
002600*    021598MM   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
002700*               NO CHANGES REQUIRED, SIGNED OFF PER MEMO 98-114
002800*    081402RJT  REDUCE-TOURS-PER-DAY NO LONGER ALLOWED TO GO
002900*               NEGATIVE WHEN REDUCE-BEDS EXCEEDS BED-CAPACITY
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-TOURS-PER-DAY        PIC S9(4) COMP-3.
004500     05  WS-REDUCED-BEDS-RATE    PIC S9(4) COMP-3.
004600     05  WS-REDUCE-TOURS         PIC S9(4) COMP-3.
004700
004800 LINKAGE SECTION.
004900 01  VRATE-PARM-REC.
005000     05  VR-BED-CAPACITY         PIC 9(4).
005100     05  VR-ARRIVAL-DAYS         PIC 9(2).
005200     05  VR-REDUCE-BEDS          PIC 9(4).
005300     05  VR-TOURS-PER-DAY        PIC 9(4).
005400     05  VR-REDUCE-TOURS-PER-DAY PIC 9(4).
005500
005600 01  RETURN-CD                   PIC S9(4) COMP.
005700
005800 PROCEDURE DIVISION USING VRATE-PARM-REC, RETURN-CD.
005900 000-MAINLINE.
006000****** GUARD THE DIVIDE - ARRIVAL-DAYS IS EDITED > 0 BY VOUCEDIT
006100****** BEFORE THIS MODULE IS EVER CALLED, BUT WE DO NOT TRUST A
006200****** FUTURE CALLER TO KEEP THAT PROMISE.                071996RJT
006300     MOVE ZERO TO RETURN-CD.
006400     IF VR-ARRIVAL-DAYS = ZERO
006500         MOVE -1 TO RETURN-CD
006600         MOVE ZERO TO VR-TOURS-PER-DAY, VR-REDUCE-TOURS-PER-DAY
006700         GO TO 000-EXIT.
006800
006900     PERFORM 100-CALC-TOURS-PER-DAY.
007000     PERFORM 200-CALC-REDUCE-TOURS-PER-DAY.
007100
007200 000-EXIT.
007300     GOBACK.
007400
007500 100-CALC-TOURS-PER-DAY.
007600****** TOURS-PER-DAY = BED-CAPACITY / ARRIVAL-DAYS, TRUNCATED
007700     DIVIDE VR-BED-CAPACITY BY VR-ARRIVAL-DAYS
007800         GIVING WS-TOURS-PER-DAY.
007900     MOVE WS-TOURS-PER-DAY TO VR-TOURS-PER-DAY.
008000
008100 200-CALC-REDUCE-TOURS-PER-DAY.
008200****** REDUCE-TOURS-PER-DAY = TOURS-PER-DAY LESS THE PORTION OF
008300****** THE RATE LOST TO THE WITHDRAWN BEDS
008400     DIVIDE VR-REDUCE-BEDS BY VR-ARRIVAL-DAYS
008500         GIVING WS-REDUCED-BEDS-RATE.
008600     SUBTRACT WS-REDUCED-BEDS-RATE FROM WS-TOURS-PER-DAY
008700         GIVING WS-REDUCE-TOURS.
008800****** A REDUCTION MAY NEVER WITHDRAW MORE VOUCHERS THAN THE
008900****** PLAIN RATE ISSUES                                  081402RJT
009000     IF WS-REDUCE-TOURS < ZERO
009100         MOVE ZERO TO WS-REDUCE-TOURS.
009200     MOVE WS-REDUCE-TOURS TO VR-REDUCE-TOURS-PER-DAY.
009300