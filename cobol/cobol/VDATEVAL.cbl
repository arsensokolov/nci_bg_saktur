000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VDATEVAL.
000400 AUTHOR. R J TRUEDALE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/03/96.
000700 DATE-COMPILED. 04/03/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          PLAN-DATE VALIDATOR - SUBPROGRAM CALLED BY VOUCEDIT
001300*          ONCE FOR EVERY 9(8) CCYYMMDD DATE FIELD ON THE PLAN
001400*          REQUEST (PERIOD-FROM, PERIOD-TO, STOP-FROM, STOP-TO,
001500*          REDUCE-FROM, REDUCE-TO).  RETURNS A NEGATIVE RETURN
001600*          CODE WHEN THE DATE IS NOT A REAL CALENDAR DATE - ZERO
001700*          YEAR/MONTH/DAY, MONTH OUT OF RANGE, OR A DAY-OF-MONTH
001800*          THAT DOES NOT EXIST (INCLUDING FEBRUARY 29 IN A
001900*          NON-LEAP YEAR).
002000*
002100*    MAINTENANCE LOG
002200*    040396RJT  ORIGINAL VERSION, REPLACES THE OLD STRLTH
002300*               STRING-LENGTH UTILITY - NO CALLER OF STRLTH
002400*               SURVIVED THE ARRIVAL-PLAN REWRITE (REQ 4471)
002500*    062396RJT  CORRECTED LEAP-YEAR TEST FOR CENTURY YEARS
002600*               (1900 WRONGLY ACCEPTED AS A LEAP YEAR)
002700*    071996RJT  NO LOGIC CHANGE - REVIEWED ALONGSIDE VOUCEDIT'S
002800*               RULE 03 FIX (REQ 4471) TO CONFIRM THIS MODULE
002900*               WAS NOT ALSO CALLED WITH AN UNEDITED DATE FIELD
003000*    091897RJT  NO LOGIC CHANGE - REVIEWED WHEN DAYS-BETWEEN-
003100*               ARRIVAL AND NON-ARRIVAL-DAYS WERE ADDED TO THE
003200*               REQUEST LAYOUT (REQ 4471); NEITHER IS A DATE
003300*               FIELD SO THIS MODULE IS NOT A CALLER-LIST CHANGE
003400*    021598MM   Y2K REVIEW - CCYY IS ALREADY 4-DIGIT, CENTURY
003500*               RULE ALREADY HANDLED ABOVE, NO CHANGE REQUIRED,
003600*               SIGNED OFF PER MEMO 98-114
003700*    112998RJT  NO LOGIC CHANGE - PLAN-SUMMARY REJECT RECORD ON
003800*               VOUCEDIT NOW CARRIES THE ERROR-FIELD NAME, WHICH
003900*               IS SET BY THE CALLER, NOT THIS MODULE
004000*    030299MM   NO LOGIC CHANGE - REVIEWED DURING THE PLANEDIT
004100*               TRAILER RESET FIX ON VOUCEDIT; THIS MODULE HOLDS
004200*               NO COUNTERS SO IT CARRIES NOTHING BETWEEN CALLS
004300*    081402RJT  CONFIRMED FEBRUARY 29 STILL REJECTED CORRECTLY
004400*               IN A NON-LEAP CENTURY YEAR AFTER THE REDUCE-
004500*               DESCRIPTION EDIT ORDER FIX ON VOUCEDIT (REQ
004600*               4471-2) - NO CHANGE REQUIRED IN THIS MODULE
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-MONTH-LENGTHS-DATA.
006100     05  FILLER                  PIC 9(2) VALUE 31.
006200     05  FILLER                  PIC 9(2) VALUE 28.
006300     05  FILLER                  PIC 9(2) VALUE 31.
006400     05  FILLER                  PIC 9(2) VALUE 30.
006500     05  FILLER                  PIC 9(2) VALUE 31.
006600     05  FILLER                  PIC 9(2) VALUE 30.
006700     05  FILLER                  PIC 9(2) VALUE 31.
006800     05  FILLER                  PIC 9(2) VALUE 31.
006900     05  FILLER                  PIC 9(2) VALUE 30.
007000     05  FILLER                  PIC 9(2) VALUE 31.
007100     05  FILLER                  PIC 9(2) VALUE 30.
007200     05  FILLER                  PIC 9(2) VALUE 31.
007300 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-DATA.
007400     05  WS-MONTH-LEN OCCURS 12 TIMES
007500                                PIC 9(2).
007600
007700 01  WS-DATE-WORK                PIC 9(8).
007800 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
007900     05  WS-DATE-CCYY            PIC 9(4).
008000     05  WS-DATE-MM              PIC 9(2).
008100     05  WS-DATE-DD              PIC 9(2).
008200 01  WS-DATE-CCYY-R REDEFINES WS-DATE-CCYY.
008300     05  WS-DATE-CENTURY         PIC 9(2).
008400     05  WS-DATE-YY              PIC 9(2).
008500
008600 01  MISC-FIELDS.
008700     05  WS-MM-SUB               PIC 9(2) COMP.
008800     05  WS-MAX-DAY              PIC 9(2) COMP.
008900     05  WS-DIVIDE-QUOT          PIC S9(4) COMP.
009000     05  WS-DIVIDE-REM           PIC S9(4) COMP.
009100     05  WS-LEAP-YEAR-SW         PIC X(1) VALUE "N".
009200         88  LEAP-YEAR               VALUE "Y".
009300         88  NOT-LEAP-YEAR           VALUE "N".
009400
009500 LINKAGE SECTION.
009600 01  VD-DATE-IN                  PIC 9(8).
009700 01  VD-RETURN-CD                PIC S9(4) COMP.
009800
009900 PROCEDURE DIVISION USING VD-DATE-IN, VD-RETURN-CD.
010000 000-MAINLINE.
010100     MOVE ZERO TO VD-RETURN-CD.
010200     MOVE VD-DATE-IN TO WS-DATE-WORK.
010300
010400     IF WS-DATE-CCYY = ZERO
010500     OR WS-DATE-MM   = ZERO
010600     OR WS-DATE-DD   = ZERO
010700         MOVE -1 TO VD-RETURN-CD
010800         GO TO 000-EXIT.
010900
011000     IF WS-DATE-MM > 12
011100         MOVE -1 TO VD-RETURN-CD
011200         GO TO 000-EXIT.
011300
011400     PERFORM 100-DETERMINE-LEAP-YEAR.
011500
011600     MOVE WS-DATE-MM TO WS-MM-SUB.
011700     MOVE WS-MONTH-LEN(WS-MM-SUB) TO WS-MAX-DAY.
011800     IF WS-DATE-MM = 02 AND LEAP-YEAR
011900         ADD 1 TO WS-MAX-DAY.
012000
012100     IF WS-DATE-DD > WS-MAX-DAY
012200         MOVE -1 TO VD-RETURN-CD.
012300
012400 000-EXIT.
012500     GOBACK.
012600
012700 100-DETERMINE-LEAP-YEAR.
012800****** GREGORIAN RULE - DIVISIBLE BY 4, AND IF ALSO A CENTURY
012900****** YEAR (LAST TWO DIGITS ZERO) MUST BE DIVISIBLE BY 400  062396RJT
013000     MOVE "N" TO WS-LEAP-YEAR-SW.
013100     IF WS-DATE-YY NOT = ZERO
013200         DIVIDE WS-DATE-YY BY 4
013300             GIVING WS-DIVIDE-QUOT REMAINDER WS-DIVIDE-REM
013400         IF WS-DIVIDE-REM = ZERO
013500             MOVE "Y" TO WS-LEAP-YEAR-SW
013600     ELSE
013700         DIVIDE WS-DATE-CENTURY BY 4
013800             GIVING WS-DIVIDE-QUOT REMAINDER WS-DIVIDE-REM
013900         IF WS-DIVIDE-REM = ZERO
014000             MOVE "Y" TO WS-LEAP-YEAR-SW.
014100