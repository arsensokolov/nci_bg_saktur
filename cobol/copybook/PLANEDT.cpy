000100******************************************************************
000200* PLANEDT    -  EDITED PLAN-REQUEST WORK FILE RECORD
000300*
000400*    HAND-OFF RECORD BETWEEN THE EDIT STEP (VOUCEDIT) AND THE
000500*    GENERATE STEP (VOUCGEN).  CARRIES A VALIDATED REQUEST PLUS
000600*    ITS COMPUTED VOUCHER RATES FORWARD SO VOUCGEN NEVER HAS TO
000700*    RE-EDIT.  THE LAST RECORD ON THE FILE IS ALWAYS A TRAILER
000800*    CARRYING THE EDIT STEP'S READ/REJECT COUNTS SO VOUCGEN CAN
000900*    BALANCE BEFORE IT PRINTS THE CONTROL REPORT - SAME TRAILER
001000*    TALLY TRICK THE OLD MANUAL BED-CONTROL LEDGER USED.
001100*
001200*    MAINTENANCE
001300*    040396RJT  ORIGINAL LAYOUT
001400*    062396RJT  ADDED TRAILER REDEFINE FOR CROSS-STEP BALANCING
001500******************************************************************
001600 01  PLAN-EDIT-RECORD.
001700     05  PE-RECORD-TYPE             PIC X(1).
001800         88  PE-DETAIL-RECORD           VALUE "D".
001900         88  PE-TRAILER-RECORD          VALUE "T".
002000     05  PE-DETAIL-DATA.
002100         10  PE-REQUEST-ID              PIC 9(7).
002200         10  PE-SANATORIUM-ID           PIC 9(3).
002300         10  PE-DEPARTMENT-ID           PIC 9(2).
002400         10  PE-BED-CAPACITY            PIC 9(4).
002500         10  PE-STAY-DAYS               PIC 9(2).
002600         10  PE-ARRIVAL-DAYS            PIC 9(2).
002700         10  PE-PERIOD-FROM             PIC 9(8).
002800         10  PE-PERIOD-TO               PIC 9(8).
002900         10  PE-STOP-FROM               PIC 9(8).
003000             88  PE-NO-STOP-PERIOD          VALUE 0.
003100         10  PE-STOP-TO                 PIC 9(8).
003200         10  PE-STOP-DESCRIPTION        PIC X(30).
003300         10  PE-REDUCE-FROM             PIC 9(8).
003400             88  PE-NO-REDUCE-PERIOD        VALUE 0.
003500         10  PE-REDUCE-TO               PIC 9(8).
003600         10  PE-REDUCE-BEDS             PIC 9(4).
003700         10  PE-REDUCE-DESCRIPTION      PIC X(30).
003800         10  PE-DAYS-BETWEEN-ARRIVAL    PIC 9(2).
003900         10  PE-NON-ARRIVAL-DAYS OCCURS 7 TIMES
004000                                        PIC 9(1).
004100         10  PE-TOURS-PER-DAY           PIC 9(4).
004200         10  PE-REDUCE-TOURS-PER-DAY    PIC 9(4).
004300     05  PE-TRAILER-DATA REDEFINES PE-DETAIL-DATA.
004400         10  PE-REQUESTS-READ           PIC 9(7).
004500         10  PE-REQUESTS-REJECTED       PIC 9(7).
004600         10  FILLER                     PIC X(135).
004700     05  FILLER                     PIC X(10).
004800