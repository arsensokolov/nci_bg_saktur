000100******************************************************************
000200* PLANREQ    -  ARRIVAL-PLAN VOUCHER REQUEST RECORD
000300*
000400*    ONE RECORD PER SANATORIUM DEPARTMENT PLAN REQUEST, AS
000500*    KEYED BY THE PLANNING CLERKS FROM THE PAPER REQUEST FORM.
000600*    FIXED 160 BYTE LINE-SEQUENTIAL LAYOUT - SEE VOUCEDIT FOR
000700*    THE FIELD-BY-FIELD EDIT RULES APPLIED AGAINST THIS RECORD.
000800*
000900*    MAINTENANCE
001000*    032296RJT  ORIGINAL LAYOUT FOR ARRIVAL-PLAN PROJECT
001100*    091897RJT  ADDED PERIOD-FROM/PERIOD-TO CCYY-MM-DD REDEFINES
001200*               PER REQ 4471
001300******************************************************************
001400 01  PLAN-REQUEST-RECORD.
001500     05  PR-REQUEST-ID              PIC 9(7).
001600     05  PR-SANATORIUM-ID           PIC 9(3).
001700     05  PR-DEPARTMENT-ID           PIC 9(2).
001800     05  PR-BED-CAPACITY            PIC 9(4).
001900     05  PR-STAY-DAYS               PIC 9(2).
002000     05  PR-ARRIVAL-DAYS            PIC 9(2).
002100     05  PR-PERIOD-FROM             PIC 9(8).
002200     05  PR-PERIOD-FROM-R REDEFINES PR-PERIOD-FROM.
002300         10  PR-PERIOD-FROM-CCYY    PIC 9(4).
002400         10  PR-PERIOD-FROM-MM      PIC 9(2).
002500         10  PR-PERIOD-FROM-DD      PIC 9(2).
002600     05  PR-PERIOD-TO               PIC 9(8).
002700     05  PR-PERIOD-TO-R REDEFINES PR-PERIOD-TO.
002800         10  PR-PERIOD-TO-CCYY      PIC 9(4).
002900         10  PR-PERIOD-TO-MM        PIC 9(2).
003000         10  PR-PERIOD-TO-DD        PIC 9(2).
003100****** STOP-FROM/STOP-TO - SANATORIUM MAINTENANCE SHUTDOWN
003200     05  PR-STOP-FROM               PIC 9(8).
003300         88  PR-NO-STOP-PERIOD      VALUE 0.
003400     05  PR-STOP-FROM-R REDEFINES PR-STOP-FROM.
003500         10  PR-STOP-FROM-CCYY      PIC 9(4).
003600         10  PR-STOP-FROM-MM        PIC 9(2).
003700         10  PR-STOP-FROM-DD        PIC 9(2).
003800     05  PR-STOP-TO                 PIC 9(8).
003900     05  PR-STOP-DESCRIPTION        PIC X(30).
004000****** REDUCE-FROM/REDUCE-TO - PARTIAL BED-STOCK WITHDRAWAL
004100     05  PR-REDUCE-FROM             PIC 9(8).
004200         88  PR-NO-REDUCE-PERIOD    VALUE 0.
004300     05  PR-REDUCE-TO               PIC 9(8).
004400     05  PR-REDUCE-BEDS             PIC 9(4).
004500     05  PR-REDUCE-DESCRIPTION      PIC X(30).
004600     05  PR-DAYS-BETWEEN-ARRIVAL    PIC 9(2).
004700     05  PR-NON-ARRIVAL-DAYS OCCURS 7 TIMES
004800                                    PIC 9(1).
004900     05  FILLER                     PIC X(19).
005000