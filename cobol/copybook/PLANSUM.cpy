000100******************************************************************
000200* PLANSUM    -  ARRIVAL-PLAN REQUEST RESULT/SUMMARY RECORD
000300*
000400*    ONE RECORD PER INCOMING REQUEST - EITHER A REJECTION
000500*    (RETURN-CODE NON-ZERO, WRITTEN BY VOUCEDIT) OR A COMPLETED
000600*    PLAN (RETURN-CODE 00, WRITTEN BY VOUCGEN WITH THE
000700*    ACCUMULATED PLAN TOTALS).  FIXED 80 BYTE LINE SEQUENTIAL.
000800*
000900*    MAINTENANCE
001000*    040396RJT  ORIGINAL LAYOUT
001100*    112998RJT  ADDED 88-LEVELS FOR EACH VALIDATOR RULE CODE
001200*               SO THE RETURN-CODE READS BACK OUT OF THE DUMP
001300******************************************************************
001400 01  PLAN-SUMMARY-RECORD.
001500     05  PS-REQUEST-ID              PIC 9(7).
001600     05  PS-RETURN-CODE             PIC 9(2).
001700         88  PS-PLAN-VALID              VALUE 0.
001800         88  PS-ERR-BED-CAPACITY        VALUE 1.
001900         88  PS-ERR-STAY-DAYS           VALUE 2.
002000         88  PS-ERR-ARRIVAL-DAYS        VALUE 3.
002100         88  PS-ERR-PERIOD-DATES        VALUE 4.
002200         88  PS-ERR-STOP-PERIOD         VALUE 5.
002300         88  PS-ERR-STOP-DESC           VALUE 6.
002400         88  PS-ERR-REDUCE-PERIOD       VALUE 7.
002500         88  PS-ERR-REDUCE-BEDS         VALUE 8.
002600         88  PS-ERR-REDUCE-DESC         VALUE 9.
002700         88  PS-ERR-DAYS-BETWEEN        VALUE 10.
002800         88  PS-ERR-NON-ARRIVAL-DAY     VALUE 11.
002900     05  PS-ERROR-FIELD             PIC X(25).
003000     05  PS-TOURS-PER-DAY           PIC 9(4).
003100     05  PS-REDUCE-TOURS-PER-DAY    PIC 9(4).
003200     05  PS-TOTAL-DAYS              PIC 9(4).
003300     05  PS-TOTAL-ARRIVALS          PIC 9(3).
003400     05  PS-TOTAL-VOUCHERS          PIC 9(6).
003500     05  PS-TOTAL-STOP-DAYS         PIC 9(4).
003600     05  FILLER                     PIC X(21).
003700