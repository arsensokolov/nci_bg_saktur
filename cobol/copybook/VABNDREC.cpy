000100******************************************************************
000200* VABNDREC   -  ABEND DUMP RECORD FOR THE VOUCHER PLAN BATCH
000300*
000400*    WRITTEN TO SYSOUT ONLY WHEN A STRUCTURAL PROBLEM STOPS THE
000500*    JOB COLD - A MISSING TRAILER OR A READ/REJECT COUNT OUT OF
000600*    BALANCE BETWEEN VOUCEDIT AND VOUCGEN.  BUSINESS-RULE
000700*    REJECTIONS ARE NOT ABENDS - THOSE GO OUT ON PLANSUM.
000800*
000900*    MAINTENANCE
001000*    040396RJT  ORIGINAL LAYOUT, CARRIED OVER FROM THE OLD
001100*               MANUAL BED-CONTROL LEDGER'S OWN DUMP FORMAT
001200******************************************************************
001300 01  VOUCHER-ABEND-RECORD.
001400     05  VA-PARA-NAME               PIC X(30).
001500     05  VA-ABEND-REASON            PIC X(60).
001600     05  VA-EXPECTED-VAL            PIC X(20).
001700     05  VA-ACTUAL-VAL              PIC X(15).
001800     05  FILLER                     PIC X(5).
001900