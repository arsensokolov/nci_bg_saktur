000100******************************************************************
000200* PLANCELL   -  ARRIVAL-PLAN DAY-BY-DAY GRID CELL RECORD
000300*
000400*    ONE RECORD PER CALENDAR DAY OF THE PLANNING PERIOD, PER
000500*    REQUEST.  WRITTEN BY VOUCGEN.  FIXED 80 BYTE LINE
000600*    SEQUENTIAL LAYOUT.  THIS IS THE PLAN GRID ITSELF - THERE
000700*    IS NO OTHER PRINTED FORM OF IT.
000800*
000900*    MAINTENANCE
001000*    040396RJT  ORIGINAL LAYOUT
001100******************************************************************
001200 01  PLAN-CELL-RECORD.
001300     05  PC-REQUEST-ID              PIC 9(7).
001400     05  PC-CELL-DATE               PIC 9(8).
001500     05  PC-CELL-DATE-R REDEFINES PC-CELL-DATE.
001600         10  PC-CELL-DATE-CCYY      PIC 9(4).
001700         10  PC-CELL-DATE-MM        PIC 9(2).
001800         10  PC-CELL-DATE-DD        PIC 9(2).
001900     05  PC-CELL-TYPE               PIC X(1).
002000         88  PC-ARRIVAL-CELL        VALUE "A".
002100         88  PC-MIDSTAY-CELL        VALUE "S".
002200         88  PC-DEPARTURE-CELL      VALUE "D".
002300         88  PC-STOPPED-CELL        VALUE "X".
002400         88  PC-BLANK-CELL          VALUE " ".
002500     05  PC-ARRIVAL-NO              PIC 9(3).
002600     05  PC-ARRIVAL-DAY             PIC 9(2).
002700     05  PC-VOUCHER-QTY             PIC 9(4).
002800     05  PC-CELL-TEXT               PIC X(40).
002900     05  FILLER                     PIC X(15).
003000